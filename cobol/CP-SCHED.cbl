000100******************************************************************
000110*    CP-SCHED
000120**************************************
000130*         LAYOUT PROGRAMACION DE RETIRO (PICKUP-SCHEDULE-ENTRY)*
000140*         LARGO 29 BYTES                             *
000150**************************************
000160*    TABLA DE TRABAJO DE PGMCOCAF - UNA ENTRADA POR PEDIDO CON
000170*    SU HORA DE RETIRO FUTURA YA CALCULADA AL MOMENTO DE
000180*    COLOCARLO (VER 2400-PROGRAMAR-RETIRO).  SOLO SE USA PARA
000190*    SABER CUANDO HACER EL BARRIDO FINAL DE RETIROS; NO AFECTA
000200*    LOS CHEQUEOS DE CAPACIDAD DURANTE LA COLOCACION.
000210*    11/19/89    MGZ  TK-0267  ALTA INICIAL DEL LAYOUT.
000220 01  WS-TAB-PROGRAMA.                                             TK-0267 
000230*     PEDIDO CON RETIRO PROGRAMADO
000240     03  SCHED-ORDER-ID         PIC X(10)        VALUE SPACES.
000250*     MARCA DE TIEMPO ABSOLUTA (MICROSEGUNDOS) DE RETIRO
000260     03  SCHED-PICKUP-AT        PIC S9(18) COMP-3 VALUE ZEROS.
000270*     INDICADOR DE ENTRADA VIGENTE
000280     03  SCHED-IN-USE           PIC X(01)        VALUE 'N'.
000290         88  PROGRAMA-VIGENTE             VALUE 'Y'.
000300         88  PROGRAMA-LIBRE                VALUE 'N'.
000310*     RESERVA PARA CAMPOS FUTUROS DE LA PROGRAMACION (NO USADO)
000320     03  FILLER                 PIC X(05)        VALUE SPACES.
