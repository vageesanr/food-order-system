000100******************************************************************
000110*    CP-ORDREC
000120**************************************
000130*         LAYOUT PEDIDO DE COCINA (ORDER-RECORD)    *
000140*         LARGO 58 BYTES                            *
000150**************************************
000160*    CAMPOS TOMADOS DEL ARCHIVO ORDERS-IN, UN PEDIDO POR LINEA,
000170*    SEPARADOS POR COMA (VER UNSTRING EN 2100-LEER-PEDIDO).
000180*    10/28/85    RHV  TK-0003  ALTA INICIAL DEL LAYOUT.
000190 01  WS-REG-PEDIDO.                                               TK-0003 
000200*     POSICION RELATIVA (1:10) IDENTIFICADOR UNICO DEL PEDIDO
000210     03  ORDER-ID            PIC X(10)          VALUE SPACES.
000220*     POSICION RELATIVA (11:30) NOMBRE DEL PLATO / ITEM DE MENU
000230     03  ORDER-NAME          PIC X(30)          VALUE SPACES.
000240*     POSICION RELATIVA (41:4) CLASE DE TEMPERATURA IDEAL
000250*     HOT = CALIENTE (VA AL HEATER)
000260*     COLD = FRIO (VA AL COOLER)
000270*     ROOM = AMBIENTE (VA AL SHELF)
000280     03  ORDER-TEMP          PIC X(04)          VALUE SPACES.
000290         88  ORDER-TEMP-HOT               VALUE 'HOT'.
000300         88  ORDER-TEMP-COLD              VALUE 'COLD'.
000310         88  ORDER-TEMP-ROOM              VALUE 'ROOM'.
000320         88  ORDER-TEMP-VALIDO  VALUES 'HOT ' 'COLD' 'ROOM'.
000330*     PRECIO DEL PEDIDO, UNIDADES MONETARIAS, 2 DECIMALES
000340     03  ORDER-PRICE         PIC S9(5)V99 COMP-3 VALUE ZEROS.
000350*     DURACION DE FRESCURA EN SEGUNDOS ENTEROS DESDE COLOCADO
000360     03  ORDER-FRESH-SECS    PIC S9(9)    COMP-3 VALUE ZEROS.
000370*     RESERVA PARA CAMPOS FUTUROS DEL PEDIDO (NO USADO HOY)
000380     03  FILLER              PIC X(14)          VALUE SPACES.
