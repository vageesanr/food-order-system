000100******************************************************************
000110*    CP-ACTREC
000120**************************************
000130*         LAYOUT RENGLON DEL LIBRO DE ACCIONES (ACTION-RECORD) *
000140*         LARGO 42 BYTES + RELLENO                  *
000150**************************************
000160*    CADA RENGLON DEL ARCHIVO ACTIONS-OUT REPRESENTA UNA SOLA
000170*    ACCION (PLACE/MOVE/PICKUP/DISCARD) SOBRE UN PEDIDO, EN
000180*    ORDEN ASCENDENTE DE ACTION-TIMESTAMP (VER 7000-ORDENAR-
000190*    LIBRO Y 7500-ESCRIBIR-LIBRO EN PGMCOCAF).
000200*    02/14/86    RHV  TK-0031  ALTA INICIAL DEL LAYOUT.
000210 01  WS-REG-ACCION.                                               TK-0031 
000220*     MOMENTO DEL EVENTO, MICROSEGUNDOS DESDE UNA EPOCA ARBITR.
000230     03  ACTION-TIMESTAMP    PIC S9(18)   COMP-3 VALUE ZEROS.
000240*     PEDIDO AL QUE APLICA LA ACCION
000250     03  ACTION-ORDER-ID     PIC X(10)          VALUE SPACES.
000260*     TIPO DE ACCION: PLACE, MOVE, PICKUP O DISCARD
000270     03  ACTION-TYPE         PIC X(07)          VALUE SPACES.
000280         88  ACCION-ES-PLACE           VALUE 'PLACE  '.
000290         88  ACCION-ES-MOVE            VALUE 'MOVE   '.
000300         88  ACCION-ES-PICKUP          VALUE 'PICKUP '.
000310         88  ACCION-ES-DISCARD         VALUE 'DISCARD'.
000320*     UBICACION DE ALMACENAMIENTO QUE CORRESPONDE A LA ACCION
000330     03  ACTION-TARGET       PIC X(06)          VALUE SPACES.
000340         88  BLANCO-ES-HEATER          VALUE 'HEATER'.
000350         88  BLANCO-ES-COOLER          VALUE 'COOLER'.
000360         88  BLANCO-ES-SHELF           VALUE 'SHELF '.
000370*     RESERVA PARA CAMPOS FUTUROS DEL RENGLON (NO USADO HOY)
000380     03  FILLER              PIC X(09)          VALUE SPACES.
