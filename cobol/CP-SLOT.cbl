000100******************************************************************
000110*    CP-SLOT
000120**************************************
000130*         LAYOUT CASILLERO DE ALMACENAMIENTO (STORAGE-SLOT)    *
000140*         LARGO 41 BYTES                             *
000150**************************************
000160*    NO ES UN REGISTRO DE ARCHIVO - ES LA UNIDAD SOBRE LA QUE
000170*    TRABAJAN PGMFRESC (CALCULO DE FRESCURA) Y PGMDISCS
000180*    (SELECCION DE DESCARTE/MUDANZA).  SE PASA POR LINKAGE UN
000190*    CASILLERO A LA VEZ; PGMCOCAF LO REPITE 24 VECES (6 HEATER +
000200*    6 COOLER + 12 SHELF) EN SU TABLA WS-CASILLEROS.
000210*    09/09/91    MGZ  TK-0344  ALTA INICIAL DEL LAYOUT.
000220 01  WS-TAB-CASILLERO.                                            TK-0344 
000230*     PEDIDO QUE OCUPA EL CASILLERO
000240     03  SLOT-ORDER-ID          PIC X(10)        VALUE SPACES.
000250*     TEMPERATURA IDEAL DEL PEDIDO (COPIADA DE ORDER-TEMP)
000260     03  SLOT-ORDER-TEMP        PIC X(04)        VALUE SPACES.
000270*     DURACION DE FRESCURA (COPIADA DE ORDER-FRESH-SECS)
000280     03  SLOT-ORDER-FRESH-SECS  PIC S9(9)  COMP-3 VALUE ZEROS.
000290*     TIPO DE ALMACENAMIENTO DONDE ESTA EL CASILLERO
000300     03  SLOT-STORAGE-TYPE      PIC X(06)        VALUE SPACES.
000310*     MARCA DE TIEMPO (MICROSEGUNDOS) EN QUE SE COLOCO EL PEDIDO
000320     03  SLOT-PLACED-AT         PIC S9(18) COMP-3 VALUE ZEROS.
000330*     INDICADOR DE OCUPACION DEL CASILLERO
000340     03  SLOT-IN-USE            PIC X(01)        VALUE 'N'.
000350         88  SLOT-OCUPADO                  VALUE 'Y'.
000360         88  SLOT-LIBRE                    VALUE 'N'.
000370*     RESERVA PARA CAMPOS FUTUROS DEL CASILLERO (NO USADO HOY)
000380     03  FILLER                 PIC X(05)        VALUE SPACES.
