000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMFRESC.
000120 AUTHOR. R. HARO VELASQUEZ.
000130 INSTALLATION. CAFETERIA CENTRAL - DEPTO DESARROLLO.
000140 DATE-WRITTEN. 11/04/85.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000170******************************************************************
000180*          PGMFRESC - CALCULO DE FRESCURA DE UN CASILLERO        *
000190*                                                                *
000200*    RECIBE POR LINKAGE UN CASILLERO (WS-TAB-CASILLERO, COPY     *
000210*    CP-SLOT) Y UNA HORA ACTUAL EN MICROSEGUNDOS, Y DEVUELVE LA  *
000220*    RAZON DE FRESCURA (0 A 1), LOS SEGUNDOS DE FRESCURA QUE     *
000230*    FALTAN (PUEDE SER NEGATIVO) Y UN INDICADOR DE PEDIDO        *
000240*    DESCOMPUESTO.  ES RUTINA PURA - NO LEE NI ESCRIBE ARCHIVOS, *
000250*    NO MODIFICA EL CASILLERO RECIBIDO.  LA LLAMAN PGMCOCAF Y    *
000260*    PGMDISCS.                                                  *
000270*                                                                *
000280*    BITACORA DE CAMBIOS                                        *
000290*    --------------------                                       *
000300*    11/04/85  RHV  TK-0001  ALTA INICIAL - FORMULA DE FRESCURA  *
000310*                            SEGUN EL MANUAL DE OPERACION DE    *
000320*                            LOS CASILLEROS TERMICOS.           *
000330*    03/22/87  RHV  TK-0118  SE AGREGA REDONDEO A 4 DECIMALES    *
000340*                            DE LA RAZON PARA EVITAR EMPATES     *
000350*                            ESPURIOS EN PGMDISCS.               *
000360*    09/09/91  MGZ  TK-0344  CORRECCION - LA EDAD EFECTIVA NO    *
000370*                            SE REDONDEABA ANTES DE COMPARAR     *
000380*                            CONTRA LA DURACION DE FRESCURA.     *
000390*    07/14/94  MGZ  TK-0502  SE AGREGA VISTA DE DEPURACION DEL   *
000400*                            CAMPO EMPACADO DE LA RAZON, SOLO    *
000410*                            ACTIVA CON EL SWITCH UPSI-0.        *
000420*    01/09/99  RHV  TK-0711  REVISION Y2K - LOS CAMPOS DE HORA   *
000430*                            YA SON MICROSEGUNDOS DE 18 DIGITOS  *
000440*                            DESDE UNA EPOCA ARBITRARIA, NO      *
000450*                            FECHAS DE CALENDARIO; SIN IMPACTO,  *
000460*                            SE DEJA CONSTANCIA POR AUDITORIA.   *
000470*    06/02/03  LFT  TK-0933  SE ACLARA COMENTARIO DE 1100 SOBRE  *
000480*                            EL SIGNIFICADO DE LA EDAD EFECTIVA. *
000490******************************************************************
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 WORKING-STORAGE SECTION.
000620*=======================*
000630 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000640
000650*    COPY CP-SLOT.  COPY EMBEBIDO - VER COPYBOOK CP-SLOT.CBL.
000660*    CASILLERO DE TRABAJO - COPIA LOCAL DEL RECIBIDO POR LINKAGE
000670*    PARA NO ALTERAR EL AREA DEL INVOCANTE.
000680 01  WS-TAB-CASILLERO.
000690     03  SLOT-ORDER-ID          PIC X(10)        VALUE SPACES.
000700     03  SLOT-ORDER-TEMP        PIC X(04)        VALUE SPACES.
000710         88  SLOT-TEMP-HOT                VALUE 'HOT '.
000720         88  SLOT-TEMP-COLD               VALUE 'COLD'.
000730         88  SLOT-TEMP-ROOM               VALUE 'ROOM'.
000740     03  SLOT-ORDER-FRESH-SECS  PIC S9(9)  COMP-3 VALUE ZEROS.
000750     03  SLOT-STORAGE-TYPE      PIC X(06)        VALUE SPACES.
000760         88  SLOT-ES-HEATER               VALUE 'HEATER'.
000770         88  SLOT-ES-COOLER               VALUE 'COOLER'.
000780         88  SLOT-ES-SHELF                VALUE 'SHELF '.
000790     03  SLOT-PLACED-AT         PIC S9(18) COMP-3 VALUE ZEROS.
000800     03  SLOT-IN-USE            PIC X(01)        VALUE 'N'.
000810     03  FILLER                 PIC X(05)        VALUE SPACES.
000820
000830*    VISTA DE DEPURACION DEL CASILLERO DE TRABAJO - DESCOMPONE
000840*    EL BLOQUE EN BYTES CRUDOS, SOLO SE MIRA CUANDO UPSI-0 ESTA
000850*    ENCENDIDO (VER 9000-TRAZA).
000860 01  WS-CASILLERO-CRUDO REDEFINES WS-TAB-CASILLERO.
000870     03  WS-CRUDO-BYTE          PIC X(01) OCCURS 41 TIMES.
000880
000890*    ACUMULADORES E INDICES DE CALCULO - TODOS COMP POR SER
000900*    ENTEROS DE TRABAJO, NO CAMPOS DE ARCHIVO NI DE REPORTE.
000910 01  WS-CALCULO.
000920     03  WS-EDAD-MICROS         PIC S9(18)  COMP VALUE ZEROS.
000930     03  WS-EDAD-SEGUNDOS       PIC S9(9)   COMP VALUE ZEROS.
000940     03  WS-TASA-DEGRADACION    PIC S9(1)   COMP VALUE ZEROS.
000950     03  WS-EDAD-EFECTIVA       PIC S9(9)   COMP VALUE ZEROS.
000960     03  WS-RESTANTE-SEGUNDOS   PIC S9(9)   COMP VALUE ZEROS.
000970     03  WS-RAZON-NUM           PIC S9(9)V9(4) COMP VALUE ZEROS.
000980     03  WS-RAZON-TRABAJO       PIC S9(3)V9(4) COMP VALUE ZEROS.
000990     03  WS-SUBINDICE           PIC S9(4)   COMP VALUE ZEROS.
001000
001010*    VISTA ALTERNA DE LA EDAD EFECTIVA - SEPARA MINUTOS Y
001020*    SEGUNDOS PARA LA TRAZA DE DEPURACION DE 9000-TRAZA.
001030 01  WS-EDAD-EFECTIVA-MS REDEFINES WS-EDAD-EFECTIVA.
001040     03  WS-EDAD-EFEC-SIGNO     PIC S9(1).
001050     03  WS-EDAD-EFEC-RESTO     PIC 9(8).
001060
001070*    VISTA CRUDA DE LA RAZON NUMERICA DE TRABAJO - SOLO PARA LA
001080*    TRAZA DE DEPURACION DE 9000-TRAZA CUANDO UPSI-0 ESTA ENCENDIDO.
001090 01  WS-RAZON-NUM-CRUDA REDEFINES WS-RAZON-NUM.
001100     03  WS-RAZON-NUM-BYTE      PIC X(01) OCCURS 8 TIMES.
001110 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001120*-----------------------------------------------------------------
001130 LINKAGE SECTION.
001140*================*
001150*    COPY CP-SLOT.  COPY EMBEBIDO - MISMO LARGO (41 BYTES) QUE
001160*    WS-TAB-CASILLERO DE ARRIBA, PASADO POR REFERENCIA.
001170 01  LK-CASILLERO.
001180     03  LK-SLOT-ORDER-ID       PIC X(10).
001190     03  LK-SLOT-ORDER-TEMP     PIC X(04).
001200     03  LK-SLOT-ORDER-FRESH-SECS PIC S9(9)  COMP-3.
001210     03  LK-SLOT-STORAGE-TYPE   PIC X(06).
001220     03  LK-SLOT-PLACED-AT      PIC S9(18) COMP-3.
001230     03  LK-SLOT-IN-USE         PIC X(01).
001240     03  FILLER                 PIC X(05).
001250
001260 01  LK-HORA-ACTUAL             PIC S9(18) COMP-3.
001270
001280 01  LK-RESULTADO.
001290     03  LK-RAZON-FRESCURA      PIC S9(1)V9(4) COMP-3.
001300     03  LK-RESTANTE-SEGUNDOS   PIC S9(9)      COMP-3.
001310     03  LK-DESCOMPUESTO        PIC X(01).
001320         88  LK-ESTA-DESCOMPUESTO      VALUE 'Y'.
001330         88  LK-NO-DESCOMPUESTO        VALUE 'N'.
001340*-----------------------------------------------------------------
001350 PROCEDURE DIVISION USING LK-CASILLERO LK-HORA-ACTUAL
001360                          LK-RESULTADO.
001370
001380 MAIN-PROGRAM-I.
001390
001400     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001410     PERFORM 2000-CALCULO-I THRU 2000-CALCULO-F
001420     PERFORM 9000-TRAZA-I THRU 9000-TRAZA-F
001430     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
001440
001450 MAIN-PROGRAM-F. GOBACK.
001460
001470*----  CUERPO INICIO - TRAE EL CASILLERO A AREA LOCAL -----------
001480 1000-INICIO-I.                                                   TK-0001 
001490
001500     MOVE LK-SLOT-ORDER-ID           TO SLOT-ORDER-ID
001510     MOVE LK-SLOT-ORDER-TEMP         TO SLOT-ORDER-TEMP
001520     MOVE LK-SLOT-ORDER-FRESH-SECS   TO SLOT-ORDER-FRESH-SECS
001530     MOVE LK-SLOT-STORAGE-TYPE       TO SLOT-STORAGE-TYPE
001540     MOVE LK-SLOT-PLACED-AT          TO SLOT-PLACED-AT
001550     MOVE LK-SLOT-IN-USE             TO SLOT-IN-USE.
001560
001570 1000-INICIO-F. EXIT.
001580
001590*----  CUERPO PRINCIPAL - FORMULA DE FRESCURA --------------------
001600*    EDAD EFECTIVA = SEGUNDOS TRANSCURRIDOS (TRUNCADOS) POR LA
001610*    TASA DE DEGRADACION (1 SI EL CASILLERO ES EL IDEAL DEL
001620*    PEDIDO, 2 EN CASO CONTRARIO).  VER TK-0933 (06/02/03).
001630 2000-CALCULO-I.                                                  TK-0001 
001640
001650     COMPUTE WS-EDAD-MICROS =
001660             LK-HORA-ACTUAL - SLOT-PLACED-AT
001670
001680     COMPUTE WS-EDAD-SEGUNDOS =
001690             WS-EDAD-MICROS / 1000000
001700
001710     PERFORM 2100-TASA-DEGRADACION-I THRU 2100-TASA-DEGRADACION-F
001720
001730     COMPUTE WS-EDAD-EFECTIVA =
001740             WS-EDAD-SEGUNDOS * WS-TASA-DEGRADACION
001750
001760     COMPUTE WS-RESTANTE-SEGUNDOS =
001770             SLOT-ORDER-FRESH-SECS - WS-EDAD-EFECTIVA
001780
001790     PERFORM 2200-RAZON-FRESCURA-I THRU 2200-RAZON-FRESCURA-F
001800
001810     MOVE WS-RAZON-TRABAJO        TO LK-RAZON-FRESCURA
001820     MOVE WS-RESTANTE-SEGUNDOS    TO LK-RESTANTE-SEGUNDOS
001830
001840     IF WS-RAZON-TRABAJO NOT > ZEROS THEN
001850        SET LK-ESTA-DESCOMPUESTO TO TRUE
001860     ELSE
001870        SET LK-NO-DESCOMPUESTO   TO TRUE
001880     END-IF.
001890
001900 2000-CALCULO-F. EXIT.
001910
001920*----  TASA DE DEGRADACION SEGUN TEMPERATURA IDEAL DEL PEDIDO ----
001930 2100-TASA-DEGRADACION-I.                                         TK-0001 
001940
001950     MOVE 2 TO WS-TASA-DEGRADACION
001960
001970     IF SLOT-TEMP-HOT  AND SLOT-ES-HEATER THEN
001980        MOVE 1 TO WS-TASA-DEGRADACION
001990     END-IF
002000     IF SLOT-TEMP-COLD AND SLOT-ES-COOLER THEN
002010        MOVE 1 TO WS-TASA-DEGRADACION
002020     END-IF
002030     IF SLOT-TEMP-ROOM AND SLOT-ES-SHELF  THEN
002040        MOVE 1 TO WS-TASA-DEGRADACION
002050     END-IF.
002060
002070 2100-TASA-DEGRADACION-F. EXIT.
002080
002090*----  RAZON = (FRESH-SECS - EDAD-EFECTIVA) / FRESH-SECS, ------
002100*----  RECORTADA ENTRE 0.0 Y 1.0 (VER TK-0118) -------------------
002110 2200-RAZON-FRESCURA-I.                                           TK-0001 
002120
002130     MOVE ZEROS TO WS-RAZON-NUM
002140
002150     IF SLOT-ORDER-FRESH-SECS NOT = ZEROS THEN
002160        COMPUTE WS-RAZON-NUM ROUNDED =
002170                WS-RESTANTE-SEGUNDOS / SLOT-ORDER-FRESH-SECS
002180     END-IF
002190
002200     IF WS-RAZON-NUM < ZEROS THEN
002210        MOVE ZEROS TO WS-RAZON-TRABAJO
002220     ELSE
002230        IF WS-RAZON-NUM > 1 THEN
002240           MOVE 1 TO WS-RAZON-TRABAJO
002250        ELSE
002260           MOVE WS-RAZON-NUM TO WS-RAZON-TRABAJO
002270        END-IF
002280     END-IF.
002290
002300 2200-RAZON-FRESCURA-F. EXIT.
002310
002320*----  TRAZA DE DEPURACION - SOLO SI UPSI-0 ESTA ENCENDIDO -------
002330 9000-TRAZA-I.                                                    TK-0502 
002340
002350     IF UPSI-0 THEN
002360        DISPLAY '***PGMFRESC TRAZA - PEDIDO: ' SLOT-ORDER-ID
002370        DISPLAY '   EDAD EFECTIVA (SEGUNDOS) SIGNO/RESTO: '
002380                 WS-EDAD-EFEC-SIGNO '/' WS-EDAD-EFEC-RESTO
002390        DISPLAY '   RAZON DE FRESCURA: ' WS-RAZON-TRABAJO
002400        DISPLAY '   SEGUNDOS RESTANTES: ' WS-RESTANTE-SEGUNDOS
002410        PERFORM 9100-TRAZA-CRUDA-I THRU 9100-TRAZA-CRUDA-F
002415        PERFORM 9120-TRAZA-RAZON-I THRU 9120-TRAZA-RAZON-F
002420     END-IF.
002430
002440 9000-TRAZA-F. EXIT.
002450
002460*----  VUELCO BYTE A BYTE DEL CASILLERO (VISTA WS-CASILLERO- -----
002470*----  CRUDO) PARA DEPURACION FINA DE PROBLEMAS DE LARGO ---------
002480 9100-TRAZA-CRUDA-I.                                              TK-0502 
002490
002500     PERFORM 9110-TRAZA-CRUDA-UNO-I
002510        THRU 9110-TRAZA-CRUDA-UNO-F
002520        VARYING WS-SUBINDICE FROM 1 BY 1
002530        UNTIL WS-SUBINDICE > 41.
002540
002550 9100-TRAZA-CRUDA-F. EXIT.
002560
002570 9110-TRAZA-CRUDA-UNO-I.                                          TK-0502 
002580
002590     DISPLAY '   BYTE ' WS-SUBINDICE ': '
002600             WS-CRUDO-BYTE (WS-SUBINDICE).
002610
002620 9110-TRAZA-CRUDA-UNO-F. EXIT.
002622
002624*----  VUELCO BYTE A BYTE DE LA RAZON NUMERICA DE TRABAJO (VISTA --
002626*----  WS-RAZON-NUM-CRUDA) PARA DEPURACION FINA DEL REDONDEO ------
002628 9120-TRAZA-RAZON-I.                                              TK-0502 
002630
002632     PERFORM 9130-TRAZA-RAZON-UNO-I
002634        THRU 9130-TRAZA-RAZON-UNO-F
002636        VARYING WS-SUBINDICE FROM 1 BY 1
002638        UNTIL WS-SUBINDICE > 8.
002640
002642 9120-TRAZA-RAZON-F. EXIT.
002644
002646 9130-TRAZA-RAZON-UNO-I.                                          TK-0502 
002648
002650     DISPLAY '   RAZON BYTE ' WS-SUBINDICE ': '
002652             WS-RAZON-NUM-BYTE (WS-SUBINDICE).
002654
002656 9130-TRAZA-RAZON-UNO-F. EXIT.
002658
002662*----  CUERPO FINAL - REGRESA A PGMCOCAF O PGMDISCS --------------
002664 9999-FINAL-I.                                                    TK-0001
002666
002668     CONTINUE.
002670
002672 9999-FINAL-F. EXIT.
