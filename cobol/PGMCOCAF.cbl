000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCOCAF.
000120 AUTHOR. R. HARO VELASQUEZ.
000130 INSTALLATION. CAFETERIA CENTRAL - DEPTO DESARROLLO.
000140 DATE-WRITTEN. 10/28/85.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000170******************************************************************
000180*          PGMCOCAF - COLOCACION Y RETIRO DE PEDIDOS DE COCINA   *
000190*                                                                *
000200*     LEE EL ARCHIVO DE PEDIDOS (ORDERS-IN) EN ORDEN DE LLEGADA, *
000210*     LOS VA COLOCANDO EN LOS CASILLEROS DE ALMACENAMIENTO       *
000220*     (HEATER/COOLER/SHELF) SEGUN SU TEMPERATURA IDEAL Y LA      *
000230*     DISPONIBILIDAD DE CUPO, PROGRAMA UN RETIRO FUTURO PARA     *
000240*     CADA UNO, Y AL TERMINAR LA COLOCACION HACE EL BARRIDO      *
000250*     FINAL DE RETIROS.  TODA ACCION (PLACE/MOVE/PICKUP/         *
000260*     DISCARD) QUEDA ASENTADA EN EL LIBRO DE ACCIONES            *
000270*     (ACTIONS-OUT), QUE SE ESCRIBE ORDENADO POR LA HORA DEL     *
000280*     EVENTO.  LLAMA A PGMFRESC PARA LA FORMULA DE FRESCURA Y A  *
000290*     PGMDISCS PARA ESCOGER QUE CASILLERO DESCARTAR O MUDAR.     *
000300*                                                                *
000310*     BITACORA DE CAMBIOS                                       *
000320*     --------------------                                      *
000330*     10/28/85  RHV  TK-0003  ALTA INICIAL - COLOCACION SIMPLE,  *
000340*                             SIN MUDANZA NI DESCARTE.           *
000350*     02/14/86  RHV  TK-0031  SE AGREGA EL FLUJO DE DESCARTE     *
000360*                             DEL PEOR PEDIDO DEL SHELF.         *
000370*     04/02/88  RHV  TK-0145  SE AGREGA EL FLUJO DE MUDANZA      *
000380*                             (PASO 7 DE LA COLOCACION).         *
000390*     11/19/89  MGZ  TK-0267  SE AGREGA LA PROGRAMACION Y EL     *
000400*                             BARRIDO FINAL DE RETIROS.          *
000410*     09/09/91  MGZ  TK-0344  SE AGREGA LA TABLA DE CASILLEROS   *
000420*                             EN MEMORIA (ANTES SE USABA UN      *
000430*                             ARCHIVO VSAM TEMPORAL); SE LLAMA   *
000440*                             A PGMFRESC Y PGMDISCS EN VEZ DE    *
000450*                             DUPLICAR LA LOGICA AQUI.           *
000460*     07/14/94  MGZ  TK-0504  SE ORDENA EL LIBRO DE ACCIONES     *
000470*                             ANTES DE ESCRIBIRLO (ANTES SALIA   *
000480*                             EN ORDEN DE OCURRENCIA, NO DE      *
000490*                             HORA, CUANDO HABIA DESCARTES).     *
000500*     03/02/96  MGZ  TK-0588  SE ASENTO QUE EL RETIRO            *
000510*                             PROGRAMADO NO AFECTA EL CHEQUEO    *
000520*                             DE CUPO DURANTE LA COLOCACION -    *
000530*                             ASI ERA EN EL SISTEMA ORIGINAL.    *
000540*     01/09/99  RHV  TK-0711  REVISION Y2K - LAS HORAS SON       *
000550*                             MICROSEGUNDOS DE UNA EPOCA         *
000560*                             ARBITRARIA DE CORRIDA, NO FECHAS   *
000570*                             DE CALENDARIO; SIN IMPACTO, SE     *
000580*                             DEJA CONSTANCIA POR AUDITORIA.     *
000590*     06/11/01  LFT  TK-0844  SE AGREGA EL REPORTE FINAL DE      *
000600*                             CONTEOS Y OCUPACION (ANTES SOLO    *
000610*                             SE VEIA POR TRAZA DE DEPURACION).  *
000620*     06/02/03  LFT  TK-0933  SE ACLARA EN 4000 EL ORDEN EXACTO  *
000630*                             DE LOS 9 PASOS DE COLOCACION PARA  *
000640*                             EL MANTENIMIENTO FUTURO.           *
000650******************************************************************
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT ORDERS-IN ASSIGN DDORDENT
000740     ORGANIZATION IS LINE SEQUENTIAL
000750     ACCESS MODE IS SEQUENTIAL
000760     FILE STATUS IS FS-ORDENT.
000770
000780     SELECT ACCIONES ASSIGN DDACCSAL
000790     ORGANIZATION IS LINE SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000810     FILE STATUS IS FS-ACCSAL.
000820*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000830 DATA DIVISION.
000840 FILE SECTION.
000850
000860 FD  ORDERS-IN
000870     RECORD CONTAINS 80 CHARACTERS
000880     RECORDING MODE IS F.
000890 01  FD-REG-PEDIDO              PIC X(80).
000900
000910 FD  ACCIONES
000920     RECORD CONTAINS 80 CHARACTERS
000930     RECORDING MODE IS F.
000940 01  FD-REG-ACCION              PIC X(80).
000950
000960 WORKING-STORAGE SECTION.
000970*=======================*
000980 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000990
001000 77  WS-PGMFRESC        PIC X(08) VALUE 'PGMFRESC'.
001010 77  WS-PGMDISCS        PIC X(08) VALUE 'PGMDISCS'.
001020
001030*    STATUS DE LOS ARCHIVOS Y BANDERA DE FIN DE LECTURA.
001040 01  FS-ORDENT          PIC X(02)       VALUE SPACES.
001050     88  FS-ORDENT-OK                VALUE '00'.
001060 01  FS-ACCSAL          PIC X(02)       VALUE SPACES.
001070     88  FS-ACCSAL-OK                 VALUE '00'.
001080 01  WS-SW-LECTURA      PIC X(01)       VALUE 'N'.
001090     88  WS-FIN-LECTURA               VALUE 'Y'.
001100     88  WS-NO-FIN-LECTURA            VALUE 'N'.
001110
001120*    COPY CP-ORDREC.  COPY EMBEBIDO - PEDIDO ACTUAL DE LA LECTURA.
001130 01  WS-REG-PEDIDO.
001140     03  ORDER-ID            PIC X(10)          VALUE SPACES.
001150     03  ORDER-NAME          PIC X(30)          VALUE SPACES.
001160     03  ORDER-TEMP          PIC X(04)          VALUE SPACES.
001170         88  ORDER-TEMP-HOT               VALUE 'HOT '.
001180         88  ORDER-TEMP-COLD              VALUE 'COLD'.
001190         88  ORDER-TEMP-ROOM              VALUE 'ROOM'.
001200         88  ORDER-TEMP-VALIDO  VALUES 'HOT ' 'COLD' 'ROOM'.
001210     03  ORDER-PRICE         PIC S9(5)V99 COMP-3 VALUE ZEROS.
001220     03  ORDER-FRESH-SECS    PIC S9(9)    COMP-3 VALUE ZEROS.
001230     03  FILLER              PIC X(14)          VALUE SPACES.
001240
001250*    CAMPOS DE TEXTO AUXILIARES PARA DESARMAR EL RENGLON LEIDO -
001260*    EL ARCHIVO TRAE LOS CAMPOS SEPARADOS POR COMA.
001270 01  WS-TXT-PEDIDO.
001280     03  WS-TXT-PRECIO         PIC X(08)  VALUE SPACES.
001290     03  WS-TXT-FRESCURA       PIC X(09)  VALUE SPACES.
001300     03  WS-TXT-PRECIO-ENTERO  PIC X(05)  VALUE SPACES.
001310     03  WS-TXT-PRECIO-DECIMAL PIC X(02)  VALUE SPACES.
001320     03  WS-PRECIO-ENTERO      PIC 9(05)  COMP VALUE ZEROS.
001330     03  WS-PRECIO-DECIMAL     PIC 9(02)  COMP VALUE ZEROS.
001340
001350*    CAMPO DE SALIDA DE TEXTO PARA LA HORA, USADO SOLO AL
001360*    ARMAR EL RENGLON DE ACTIONS-OUT (VER 7550).
001370 01  WS-TXT-SALIDA.
001380     03  WS-TXT-HORA           PIC 9(18)  VALUE ZEROS.
001390
001400*    PARAMETROS DE LA CORRIDA - FIJOS EN ESTA VERSION BATCH (NO
001410*    HAY ARGV, DB2 NI CICS EN ESTE PROGRAMA - VER BITACORA).
001420 01  WS-PARAMETROS-CORRIDA.
001430     03  WS-HORA-INICIO        PIC S9(18) COMP-3
001440                                VALUE 1000000000000000.
001450     03  WS-TASA-MICROS        PIC S9(9)  COMP VALUE 500000.
001460     03  WS-MIN-RETIRO-MICROS  PIC S9(9)  COMP VALUE 4000000.
001470     03  WS-MAX-RETIRO-MICROS  PIC S9(9)  COMP VALUE 8000000.
001480     03  WS-RANGO-RETIRO-MICROS PIC S9(9) COMP VALUE 4000000.
001490
001500*    CONTADORES E INDICES DE CONTROL - TODOS COMP (SON CONTADORES
001510*    DE TRABAJO, NO CAMPOS DE ARCHIVO NI DE REPORTE).
001520 01  WS-CONTROL.
001530     03  WS-NUM-PEDIDO         PIC S9(9) COMP VALUE ZEROS.
001540     03  WS-TOTAL-PEDIDOS      PIC S9(9) COMP VALUE ZEROS.
001550     03  WS-HORA-COLOCACION    PIC S9(18) COMP-3 VALUE ZEROS.
001560     03  WS-SUBINDICE          PIC S9(4) COMP VALUE ZEROS.
001570     03  WS-SUBINDICE-RETIRO   PIC S9(4) COMP VALUE ZEROS.
001580     03  WS-INDICE-RENGLON     PIC S9(9) COMP VALUE ZEROS.
001590     03  WS-INDICE-LIBRE       PIC S9(4) COMP VALUE ZEROS.
001600     03  WS-INDICE-DESTINO     PIC S9(4) COMP VALUE ZEROS.
001610     03  WS-INDICE-CANDIDATO   PIC S9(4) COMP VALUE ZEROS.
001620     03  WS-INDICE-LIBRO       PIC S9(9) COMP VALUE ZEROS.
001630     03  WS-RANGO-INI          PIC S9(4) COMP VALUE ZEROS.
001640     03  WS-RANGO-FIN          PIC S9(4) COMP VALUE ZEROS.
001650     03  WS-SEMILLA-ALEAT      PIC S9(9) COMP VALUE 48271.
001660     03  WS-SEMILLA-TEMP       PIC S9(18) COMP VALUE ZEROS.
001670     03  WS-RETIRO-DELAY       PIC S9(9) COMP VALUE ZEROS.
001680     03  WS-SW-SE-MOVIO        PIC X(01)       VALUE 'N'.
001690         88  WS-SE-MOVIO                 VALUE 'Y'.
001700         88  WS-NO-SE-MOVIO              VALUE 'N'.
001710     03  WS-SW-HAY-ERROR       PIC X(01)       VALUE 'N'.
001720         88  WS-HAY-ERROR                VALUE 'Y'.
001730         88  WS-NO-HAY-ERROR             VALUE 'N'.
001740
001750*    TIPO IDEAL DEL PEDIDO EN PROCESO.
001760 01  WS-TIPO-IDEAL-PEDIDO      PIC X(06)       VALUE SPACES.
001770
001780*    CAMPOS DE UN EVENTO (PLACE/MOVE/PICKUP/DISCARD) A PUNTO DE
001790*    ASENTARSE EN EL LIBRO - VER 4900-ASENTAR-ACCION.
001800 01  WS-EVENTO.
001810     03  WS-HORA-EVENTO        PIC S9(18) COMP-3 VALUE ZEROS.
001820     03  WS-ORDEN-EVENTO       PIC X(10)         VALUE SPACES.
001830     03  WS-TIPO-ACCION-EVENTO PIC X(07)         VALUE SPACES.
001840     03  WS-TIPO-EVENTO        PIC X(06)         VALUE SPACES.
001850     03  WS-DELTA-OCUPACION    PIC S9(1)  COMP   VALUE ZEROS.
001860
001870*    AREA DE COMUNICACION CON PGMFRESC (FORMULA DE FRESCURA).
001880 01  WS-RESULTADO-FRESCURA.
001890     03  WS-RAZON-FRESCURA     PIC S9(1)V9(4) COMP-3 VALUE ZEROS.
001900     03  WS-RESTANTE-SEGUNDOS  PIC S9(9)      COMP-3 VALUE ZEROS.
001910     03  WS-DESCOMPUESTO       PIC X(01)             VALUE 'N'.
001920         88  ESTA-DESCOMPUESTO         VALUE 'Y'.
001930         88  NO-DESCOMPUESTO           VALUE 'N'.
001940
001950*    AREA DE COMUNICACION CON PGMDISCS (SELECCION DE DESCARTE Y
001960*    MUDANZA) - MISMO ORDEN DE CAMPOS QUE LK-PARAMETROS DE ALLA.
001970 01  WS-PARM-DISCS.
001980     03  WS-PD-MODO                 PIC S9(1) COMP VALUE ZEROS.
001990         88  WS-PD-MODO-PEOR                VALUE 1.
002000         88  WS-PD-MODO-MOVER              VALUE 2.
002010     03  WS-PD-TIPO-DESTINO          PIC X(06)      VALUE SPACES.
002020     03  WS-PD-HORA-ACTUAL           PIC S9(18) COMP-3
002030                                     VALUE ZEROS.
002040     03  WS-PD-INDICE-SELECCIONADO   PIC S9(4) COMP VALUE ZEROS.
002050
002060*    CAPACIDADES FIJAS DE CADA ALMACENAMIENTO (HEATER/COOLER/
002070*    SHELF = 6/6/12), EXPUESTAS COMO TABLA Y COMO CAMPOS CON
002080*    NOMBRE PARA FACILITAR LOS CHEQUEOS DE CUPO EN 4XXX.
002090 01  WS-TAB-CAPACIDAD.
002100     03  WS-CAP-ENTRADA OCCURS 3 TIMES PIC S9(4) COMP.
002110 01  WS-CAPACIDADES REDEFINES WS-TAB-CAPACIDAD.
002120     03  WS-CAP-HEATER         PIC S9(4) COMP.
002130     03  WS-CAP-COOLER         PIC S9(4) COMP.
002140     03  WS-CAP-SHELF          PIC S9(4) COMP.
002150
002160*    OCUPACION VIGENTE DE CADA ALMACENAMIENTO - SE MANTIENE AL
002170*    VUELO (SUMA/RESTA) EN VEZ DE RECONTAR LA TABLA CADA VEZ.
002180 01  WS-TAB-OCUPACION.
002190     03  WS-OCUP-ENTRADA OCCURS 3 TIMES PIC S9(4) COMP.
002200 01  WS-OCUPACIONES REDEFINES WS-TAB-OCUPACION.
002210     03  WS-OCUP-HEATER        PIC S9(4) COMP.
002220     03  WS-OCUP-COOLER        PIC S9(4) COMP.
002230     03  WS-OCUP-SHELF         PIC S9(4) COMP.
002240
002250*    CONTADORES DE ACCIONES PARA EL REPORTE FINAL DE 9999-FINAL.
002260 01  WS-TAB-CONTADORES.
002270     03  WS-CONT-ENTRADA OCCURS 4 TIMES PIC S9(9) COMP.
002280 01  WS-CONTADORES REDEFINES WS-TAB-CONTADORES.
002290     03  WS-CONT-PLACE         PIC S9(9) COMP.
002300     03  WS-CONT-PICKUP        PIC S9(9) COMP.
002310     03  WS-CONT-MOVE          PIC S9(9) COMP.
002320     03  WS-CONT-DISCARD       PIC S9(9) COMP.
002330
002340*    COPY CP-SLOT (24 VECES).  COPY EMBEBIDO - TABLA DE
002350*    CASILLEROS EN MEMORIA: 6 HEATER + 6 COOLER + 12 SHELF.
002360 01  WS-TAB-CASILLEROS.
002370     03  WS-CASILLERO OCCURS 24 TIMES.
002380         05  SLOT-ORDER-ID          PIC X(10)        VALUE SPACES.
002390         05  SLOT-ORDER-TEMP        PIC X(04)        VALUE SPACES.
002400         05  SLOT-ORDER-FRESH-SECS  PIC S9(9)  COMP-3
002410                                     VALUE ZEROS.
002420         05  SLOT-STORAGE-TYPE      PIC X(06)        VALUE SPACES.
002430         05  SLOT-PLACED-AT         PIC S9(18) COMP-3
002440                                     VALUE ZEROS.
002450         05  SLOT-IN-USE            PIC X(01)        VALUE 'N'.
002460         05  FILLER                 PIC X(05)        VALUE SPACES.
002470
002480*    COPY CP-SCHED.  COPY EMBEBIDO - UNA ENTRADA DE RETIRO
002490*    PROGRAMADO POR PEDIDO LEIDO; OCCURS DEPENDING PARA QUE EL
002500*    ORDENAMIENTO DE 6050 NO ARRASTRE ENTRADAS SIN USAR.
002510 01  WS-TAB-PROGRAMA.
002520     03  WS-PROGRAMA OCCURS 1 TO 500 TIMES
002530                     DEPENDING ON WS-TOTAL-PEDIDOS.
002540         05  SCHED-ORDER-ID         PIC X(10)        VALUE SPACES.
002550         05  SCHED-PICKUP-AT        PIC S9(18) COMP-3
002560                                    VALUE ZEROS.
002570         05  SCHED-IN-USE           PIC X(01)        VALUE 'N'.
002580         05  FILLER                 PIC X(05)        VALUE SPACES.
002590
002600*    COPY CP-ACTREC.  COPY EMBEBIDO - LIBRO DE ACCIONES EN
002610*    MEMORIA; SE ORDENA ANTES DE ESCRIBIRLO.  ACT-SEQ ES EL
002620*    NUMERO DE ORDEN DE ASENTAMIENTO, PARA QUE EL ORDENAMIENTO
002630*    SEA ESTABLE CUANDO DOS ACCIONES CAEN EN LA MISMA HORA
002640*    EXACTA (VER 7000-ORDENAR-LIBRO).
002650 01  WS-TAB-LIBRO.
002660     03  WS-LIBRO OCCURS 1 TO 2000 TIMES
002670                  DEPENDING ON WS-INDICE-LIBRO.
002680         05  ACT-SEQ             PIC S9(9)    COMP VALUE ZEROS.
002690         05  ACTION-TIMESTAMP    PIC S9(18)   COMP-3
002700                                 VALUE ZEROS.
002710         05  ACTION-ORDER-ID     PIC X(10)          VALUE SPACES.
002720         05  ACTION-TYPE         PIC X(07)          VALUE SPACES.
002730         05  ACTION-TARGET       PIC X(06)          VALUE SPACES.
002740         05  FILLER              PIC X(09)          VALUE SPACES.
002750
002760 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002770*-----------------------------------------------------------------
002780 PROCEDURE DIVISION.
002790
002800 MAIN-PROGRAM-I.
002810
002820     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002830
002840     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002850                                 UNTIL WS-FIN-LECTURA
002860
002870     PERFORM 6000-BARRIDO-RETIROS-I THRU 6000-BARRIDO-RETIROS-F
002880     PERFORM 7000-ORDENAR-LIBRO-I   THRU 7000-ORDENAR-LIBRO-F
002890     PERFORM 7500-ESCRIBIR-LIBRO-I  THRU 7500-ESCRIBIR-LIBRO-F
002900     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
002910
002920 MAIN-PROGRAM-F. STOP RUN.
002930
002940*----  CUERPO INICIO - ABRE ARCHIVOS, ARMA CAPACIDAD Y TABLAS ----
002950 1000-INICIO-I.                                                   TK-0003 
002960
002970     SET WS-NO-FIN-LECTURA TO TRUE
002980     SET WS-NO-HAY-ERROR   TO TRUE
002990
003000     OPEN INPUT ORDERS-IN
003010     IF NOT FS-ORDENT-OK THEN
003020        DISPLAY '***PGMCOCAF - ERROR EN OPEN ORDERS-IN = '
003030                FS-ORDENT
003040        MOVE 9999 TO RETURN-CODE
003050        SET WS-FIN-LECTURA TO TRUE
003060     END-IF
003070
003080     MOVE 6  TO WS-CAP-HEATER
003090     MOVE 6  TO WS-CAP-COOLER
003100     MOVE 12 TO WS-CAP-SHELF
003110     MOVE ZEROS TO WS-OCUP-HEATER WS-OCUP-COOLER WS-OCUP-SHELF
003120     MOVE ZEROS TO WS-CONT-PLACE WS-CONT-PICKUP
003130                   WS-CONT-MOVE WS-CONT-DISCARD
003140     MOVE ZEROS TO WS-NUM-PEDIDO
003150     MOVE ZEROS TO WS-TOTAL-PEDIDOS
003160     MOVE ZEROS TO WS-INDICE-LIBRO
003170
003180     PERFORM 1100-ARMAR-CASILLEROS-I THRU 1100-ARMAR-CASILLEROS-F
003190
003200     IF NOT WS-FIN-LECTURA THEN
003210        PERFORM 2100-LEER-PEDIDO-I THRU 2100-LEER-PEDIDO-F
003220     END-IF.
003230
003240 1000-INICIO-F. EXIT.
003250
003260*----  ARMA LA TABLA DE 24 CASILLEROS EN SUS TRES RANGOS FIJOS ---
003270*----  (1:CAP-HEATER)=HEATER, SIGUE COOLER, RESTO SHELF ----------
003280 1100-ARMAR-CASILLEROS-I.                                         TK-0003 
003290
003300     PERFORM 1110-ARMAR-UN-CASILLERO-I
003310        THRU 1110-ARMAR-UN-CASILLERO-F
003320        VARYING WS-SUBINDICE FROM 1 BY 1
003330        UNTIL WS-SUBINDICE > 24.
003340
003350 1100-ARMAR-CASILLEROS-F. EXIT.
003360
003370 1110-ARMAR-UN-CASILLERO-I.                                       TK-0003 
003380
003390     MOVE SPACES TO SLOT-ORDER-ID (WS-SUBINDICE)
003400                    SLOT-ORDER-TEMP (WS-SUBINDICE)
003410     MOVE ZEROS  TO SLOT-ORDER-FRESH-SECS (WS-SUBINDICE)
003420                    SLOT-PLACED-AT (WS-SUBINDICE)
003430     MOVE 'N'    TO SLOT-IN-USE (WS-SUBINDICE)
003440
003450     IF WS-SUBINDICE NOT > WS-CAP-HEATER THEN
003460        MOVE 'HEATER' TO SLOT-STORAGE-TYPE (WS-SUBINDICE)
003470     ELSE
003480        IF WS-SUBINDICE NOT > (WS-CAP-HEATER + WS-CAP-COOLER)
003490        THEN
003500           MOVE 'COOLER' TO SLOT-STORAGE-TYPE (WS-SUBINDICE)
003510        ELSE
003520           MOVE 'SHELF ' TO SLOT-STORAGE-TYPE (WS-SUBINDICE)
003530        END-IF
003540     END-IF.
003550
003560 1110-ARMAR-UN-CASILLERO-F. EXIT.
003570
003580*----  CUERPO PRINCIPAL - UN PEDIDO YA LEIDO POR ITERACION -------
003590 2000-PROCESO-I.                                                  TK-0003 
003600
003610     ADD 1 TO WS-TOTAL-PEDIDOS
003620
003630     COMPUTE WS-HORA-COLOCACION =
003640             WS-HORA-INICIO + (WS-NUM-PEDIDO * WS-TASA-MICROS)
003650     ADD 1 TO WS-NUM-PEDIDO
003660
003670     SET WS-NO-HAY-ERROR TO TRUE
003680     PERFORM 4000-COLOCAR-I THRU 4000-COLOCAR-F
003690
003700     PERFORM 2400-PROGRAMAR-RETIRO-I THRU 2400-PROGRAMAR-RETIRO-F
003710
003720     PERFORM 2100-LEER-PEDIDO-I THRU 2100-LEER-PEDIDO-F.
003730
003740 2000-PROCESO-F. EXIT.
003750
003760*----  LEE UN RENGLON DE ORDERS-IN Y LO DESARMA EN WS-REG-PEDIDO -
003770 2100-LEER-PEDIDO-I.                                              TK-0003 
003780
003790     READ ORDERS-IN
003800        AT END
003810           SET WS-FIN-LECTURA TO TRUE
003820     END-READ
003830
003840     IF NOT WS-FIN-LECTURA THEN
003850        PERFORM 2200-DESARMAR-PEDIDO-I THRU 2200-DESARMAR-PEDIDO-F
003860     END-IF.
003870
003880 2100-LEER-PEDIDO-F. EXIT.
003890
003900*----  UNSTRING DEL RENGLON EN CAMPOS, SEPARADOS POR COMA --------
003910 2200-DESARMAR-PEDIDO-I.                                          TK-0003 
003920
003930     UNSTRING FD-REG-PEDIDO DELIMITED BY ','
003940        INTO ORDER-ID
003950             ORDER-NAME
003960             ORDER-TEMP
003970             WS-TXT-PRECIO
003980             WS-TXT-FRESCURA
003990     END-UNSTRING
004000
004010     UNSTRING WS-TXT-PRECIO DELIMITED BY '.'
004020        INTO WS-TXT-PRECIO-ENTERO
004030             WS-TXT-PRECIO-DECIMAL
004040     END-UNSTRING
004050
004060     MOVE WS-TXT-PRECIO-ENTERO  TO WS-PRECIO-ENTERO
004070     MOVE WS-TXT-PRECIO-DECIMAL TO WS-PRECIO-DECIMAL
004080     COMPUTE ORDER-PRICE ROUNDED =
004090             WS-PRECIO-ENTERO + (WS-PRECIO-DECIMAL / 100)
004100
004110     MOVE WS-TXT-FRESCURA TO ORDER-FRESH-SECS.
004120
004130 2200-DESARMAR-PEDIDO-F. EXIT.
004140
004150*----  CALCULA Y GUARDA LA HORA DE RETIRO FUTURA DEL PEDIDO ------
004160*----  (SOLO SE USA PARA EL BARRIDO FINAL - VER TK-0588) ---------
004170 2400-PROGRAMAR-RETIRO-I.                                         TK-0267 
004180
004190     IF WS-NO-HAY-ERROR THEN
004200        PERFORM 2450-SORTEAR-DELAY-I THRU 2450-SORTEAR-DELAY-F
004210
004220        MOVE ORDER-ID TO SCHED-ORDER-ID (WS-TOTAL-PEDIDOS)
004230        COMPUTE SCHED-PICKUP-AT (WS-TOTAL-PEDIDOS) =
004240                WS-HORA-COLOCACION + WS-RETIRO-DELAY
004250        MOVE 'Y' TO SCHED-IN-USE (WS-TOTAL-PEDIDOS)
004260     END-IF.
004270
004280 2400-PROGRAMAR-RETIRO-F. EXIT.
004290
004300*----  GENERADOR CONGRUENCIAL LINEAL - SORTEA EL RETIRO EN -------
004310*----  [MIN-RETIRO-MICROS, MAX-RETIRO-MICROS) --------------------
004320*----  NO ES UN SORTEO CRIPTOGRAFICO NI REPRODUCIBLE CONTRA EL ---
004330*----  SISTEMA ORIGINAL - LA EXACTITUD DEL SORTEO NO ES REGLA ----
004340*----  DE NEGOCIO (VER BITACORA TK-0267) -------------------------
004350 2450-SORTEAR-DELAY-I.                                            TK-0267 
004360
004370     COMPUTE WS-SEMILLA-TEMP =
004380             WS-SEMILLA-ALEAT * 48271
004390     COMPUTE WS-SEMILLA-ALEAT =
004400             WS-SEMILLA-TEMP -
004410             ((WS-SEMILLA-TEMP / 999999937) * 999999937)
004420
004430     IF WS-SEMILLA-ALEAT < ZEROS THEN
004440        COMPUTE WS-SEMILLA-ALEAT = WS-SEMILLA-ALEAT * -1
004450     END-IF
004460
004470     COMPUTE WS-RETIRO-DELAY =
004480             WS-MIN-RETIRO-MICROS +
004490             (WS-SEMILLA-ALEAT -
004500              ((WS-SEMILLA-ALEAT / WS-RANGO-RETIRO-MICROS)
004510                 * WS-RANGO-RETIRO-MICROS)).
004520
004530 2450-SORTEAR-DELAY-F. EXIT.
004540
004550*=================================================================
004560*    FLUJO DE COLOCACION (PLACE) - VER SPEC BATCH FLOW, 9 PASOS.
004570*=================================================================
004580 4000-COLOCAR-I.                                                  TK-0003 
004590
004600     PERFORM 4100-VALIDAR-DUPLICADO-I
004610        THRU 4100-VALIDAR-DUPLICADO-F
004620
004630     IF WS-NO-HAY-ERROR THEN
004640        PERFORM 4150-VALIDAR-TEMPERATURA-I
004650           THRU 4150-VALIDAR-TEMPERATURA-F
004660     END-IF
004670
004680     IF WS-NO-HAY-ERROR THEN
004690        PERFORM 4200-TIPO-IDEAL-I THRU 4200-TIPO-IDEAL-F
004700        PERFORM 4250-RANGO-DE-TIPO-I THRU 4250-RANGO-DE-TIPO-F
004710        PERFORM 4300-BUSCAR-LIBRE-I  THRU 4300-BUSCAR-LIBRE-F
004720
004730        IF WS-INDICE-LIBRE NOT = ZEROS THEN
004740*           PASO 4 - HAY CUPO EN EL ALMACENAMIENTO IDEAL.
004750           MOVE WS-INDICE-LIBRE TO WS-INDICE-DESTINO
004760           PERFORM 4800-INSERTAR-Y-PLACE-I
004770              THRU 4800-INSERTAR-Y-PLACE-F
004780        ELSE
004790           IF ORDER-TEMP-ROOM THEN
004800*              PASO 5 - PEDIDO ROOM, SHELF (SU IDEAL) LLENO.
004810              PERFORM 4500-DESCARTAR-Y-COLOCAR-I
004820                 THRU 4500-DESCARTAR-Y-COLOCAR-F
004830           ELSE
004840              MOVE 'SHELF ' TO WS-TIPO-IDEAL-PEDIDO
004850              PERFORM 4250-RANGO-DE-TIPO-I
004860                 THRU 4250-RANGO-DE-TIPO-F
004870              PERFORM 4300-BUSCAR-LIBRE-I
004880                 THRU 4300-BUSCAR-LIBRE-F
004890              IF WS-INDICE-LIBRE NOT = ZEROS THEN
004900*                 PASO 6 - SHELF TIENE CUPO.
004910                 MOVE WS-INDICE-LIBRE TO WS-INDICE-DESTINO
004920                 PERFORM 4800-INSERTAR-Y-PLACE-I
004930                    THRU 4800-INSERTAR-Y-PLACE-F
004940              ELSE
004950*                 PASO 7 - INTENTA MUDAR, SI NO SE PUDO, PASO 8.
004960                 PERFORM 4200-TIPO-IDEAL-I THRU 4200-TIPO-IDEAL-F
004970                 PERFORM 4600-MOVER-CASILLERO-I
004980                    THRU 4600-MOVER-CASILLERO-F
004990                 IF WS-SE-MOVIO THEN
005000                    MOVE WS-INDICE-CANDIDATO TO WS-INDICE-DESTINO
005010                    PERFORM 4800-INSERTAR-Y-PLACE-I
005020                       THRU 4800-INSERTAR-Y-PLACE-F
005030                 ELSE
005040                    PERFORM 4500-DESCARTAR-Y-COLOCAR-I
005050                       THRU 4500-DESCARTAR-Y-COLOCAR-F
005060                 END-IF
005070              END-IF
005080           END-IF
005090        END-IF
005100     END-IF.
005110
005120 4000-COLOCAR-F. EXIT.
005130
005140*----  PASO 1 - RECHAZA SI EL PEDIDO YA OCUPA UN CASILLERO -------
005150 4100-VALIDAR-DUPLICADO-I.                                        TK-0003 
005160
005170     PERFORM 4110-BUSCAR-DUPLICADO-I
005180        THRU 4110-BUSCAR-DUPLICADO-F
005190        VARYING WS-SUBINDICE FROM 1 BY 1
005200        UNTIL WS-SUBINDICE > 24 OR WS-HAY-ERROR.
005210
005220 4100-VALIDAR-DUPLICADO-F. EXIT.
005230
005240 4110-BUSCAR-DUPLICADO-I.                                         TK-0003 
005250
005260     IF SLOT-IN-USE (WS-SUBINDICE) = 'Y' AND
005270        SLOT-ORDER-ID (WS-SUBINDICE) = ORDER-ID THEN
005280        DISPLAY '***PGMCOCAF - ERROR, PEDIDO DUPLICADO: '
005290                ORDER-ID
005300        SET WS-HAY-ERROR TO TRUE
005310     END-IF.
005320
005330 4110-BUSCAR-DUPLICADO-F. EXIT.
005340
005350*----  PASO 2 - RECHAZA TEMPERATURA AUSENTE O DESCONOCIDA --------
005360 4150-VALIDAR-TEMPERATURA-I.                                      TK-0003 
005370
005380     IF NOT ORDER-TEMP-VALIDO THEN
005390        DISPLAY '***PGMCOCAF - ERROR, TEMPERATURA INVALIDA: '
005400                ORDER-ID ' / ' ORDER-TEMP
005410        SET WS-HAY-ERROR TO TRUE
005420     END-IF.
005430
005440 4150-VALIDAR-TEMPERATURA-F. EXIT.
005450
005460*----  PASO 3 - ALMACENAMIENTO IDEAL: HOT-HEATER COLD-COOLER -----
005470*----  ROOM-SHELF ------------------------------------------------
005480 4200-TIPO-IDEAL-I.                                               TK-0003 
005490
005500     IF ORDER-TEMP-HOT THEN
005510        MOVE 'HEATER' TO WS-TIPO-IDEAL-PEDIDO
005520     ELSE
005530        IF ORDER-TEMP-COLD THEN
005540           MOVE 'COOLER' TO WS-TIPO-IDEAL-PEDIDO
005550        ELSE
005560           MOVE 'SHELF ' TO WS-TIPO-IDEAL-PEDIDO
005570        END-IF
005580     END-IF.
005590
005600 4200-TIPO-IDEAL-F. EXIT.
005610
005620*----  TRADUCE UN TIPO DE ALMACENAMIENTO A SU RANGO DE INDICES ---
005630*----  DENTRO DE WS-TAB-CASILLEROS (1-24) ------------------------
005640 4250-RANGO-DE-TIPO-I.                                            TK-0003 
005650
005660     IF WS-TIPO-IDEAL-PEDIDO = 'HEATER' THEN
005670        MOVE 1              TO WS-RANGO-INI
005680        MOVE WS-CAP-HEATER  TO WS-RANGO-FIN
005690     ELSE
005700        IF WS-TIPO-IDEAL-PEDIDO = 'COOLER' THEN
005710           COMPUTE WS-RANGO-INI = WS-CAP-HEATER + 1
005720           COMPUTE WS-RANGO-FIN = WS-CAP-HEATER + WS-CAP-COOLER
005730        ELSE
005740           COMPUTE WS-RANGO-INI =
005750                   WS-CAP-HEATER + WS-CAP-COOLER + 1
005760           COMPUTE WS-RANGO-FIN =
005770                   WS-CAP-HEATER + WS-CAP-COOLER + WS-CAP-SHELF
005780        END-IF
005790     END-IF.
005800
005810 4250-RANGO-DE-TIPO-F. EXIT.
005820
005830*----  BUSCA EL PRIMER CASILLERO LIBRE EN (WS-RANGO-INI: ---------
005840*----  WS-RANGO-FIN); DEVUELVE CERO SI NO HAY NINGUNO ------------
005850 4300-BUSCAR-LIBRE-I.                                             TK-0003 
005860
005870     MOVE ZEROS TO WS-INDICE-LIBRE
005880     PERFORM 4310-PROBAR-UN-CASILLERO-I
005890        THRU 4310-PROBAR-UN-CASILLERO-F
005900        VARYING WS-SUBINDICE FROM WS-RANGO-INI BY 1
005910        UNTIL WS-SUBINDICE > WS-RANGO-FIN OR
005920              WS-INDICE-LIBRE NOT = ZEROS.
005930
005940 4300-BUSCAR-LIBRE-F. EXIT.
005950
005960 4310-PROBAR-UN-CASILLERO-I.                                      TK-0003 
005970
005980     IF SLOT-IN-USE (WS-SUBINDICE) = 'N' THEN
005990        MOVE WS-SUBINDICE TO WS-INDICE-LIBRE
006000     END-IF.
006010
006020 4310-PROBAR-UN-CASILLERO-F. EXIT.
006030
006040*----  AJUSTA LA OCUPACION DE WS-TIPO-EVENTO EN WS-DELTA- --------
006050*----  OCUPACION (+1 AL COLOCAR/MUDAR, -1 AL DESCARTAR/RETIRAR) --
006060 4260-AJUSTAR-OCUPACION-I.                                        TK-0344 
006070
006080     IF WS-TIPO-EVENTO = 'HEATER' THEN
006090        ADD WS-DELTA-OCUPACION TO WS-OCUP-HEATER
006100     ELSE
006110        IF WS-TIPO-EVENTO = 'COOLER' THEN
006120           ADD WS-DELTA-OCUPACION TO WS-OCUP-COOLER
006130        ELSE
006140           ADD WS-DELTA-OCUPACION TO WS-OCUP-SHELF
006150        END-IF
006160     END-IF.
006170
006180 4260-AJUSTAR-OCUPACION-F. EXIT.
006190
006200*----  PASOS 5/8 - DESCARTA EL PEOR PEDIDO DEL SHELF (VIA --------
006210*----  PGMDISCS MODO 1) Y COLOCA EL PEDIDO NUEVO EN EL -----------
006220*----  CASILLERO QUE QUEDO LIBRE ---------------------------------
006230 4500-DESCARTAR-Y-COLOCAR-I.                                      TK-0031 
006240
006250     MOVE 1      TO WS-PD-MODO
006260     MOVE SPACES TO WS-PD-TIPO-DESTINO
006270     MOVE WS-HORA-COLOCACION TO WS-PD-HORA-ACTUAL
006280     MOVE ZEROS  TO WS-PD-INDICE-SELECCIONADO
006290
006300     CALL WS-PGMDISCS USING WS-TAB-CASILLEROS WS-PARM-DISCS
006310
006320     IF WS-PD-INDICE-SELECCIONADO = ZEROS THEN
006330        DISPLAY '***PGMCOCAF - ERROR, SHELF LLENO SIN '
006340                'CANDIDATO A DESCARTAR PARA: ' ORDER-ID
006350        SET WS-HAY-ERROR TO TRUE
006360     ELSE
006370        MOVE WS-PD-INDICE-SELECCIONADO TO WS-INDICE-CANDIDATO
006380        MOVE WS-HORA-COLOCACION         TO WS-HORA-EVENTO
006390        PERFORM 4700-DESCARTAR-I THRU 4700-DESCARTAR-F
006400        MOVE WS-INDICE-CANDIDATO TO WS-INDICE-DESTINO
006410        PERFORM 4800-INSERTAR-Y-PLACE-I
006420           THRU 4800-INSERTAR-Y-PLACE-F
006430     END-IF.
006440
006450 4500-DESCARTAR-Y-COLOCAR-F. EXIT.
006460
006470*----  PASO 7 - INTENTA MUDAR UN PEDIDO DEL SHELF CON LA MISMA ---
006480*----  TEMPERATURA IDEAL DEL PEDIDO NUEVO, HACIA SU ALMACEN- -----
006490*----  AMIENTO IDEAL (VIA PGMDISCS MODO 2).  SOLO TIENE EXITO ----
006500*----  SI ESE ALMACENAMIENTO TIENE UN CASILLERO LIBRE; EN LA ----
006510*----  PRACTICA CASI SIEMPRE ESTA LLENO (POR ESO SE LLEGO A -----
006520*----  ESTE PASO) Y LA MUDANZA NO SE DA - SE DEJA ASI A --------
006530*----  PROPOSITO, FIEL AL COMPORTAMIENTO DEL SISTEMA ORIGINAL ---
006540*----  (VER BITACORA TK-0145) ------------------------------------
006550 4600-MOVER-CASILLERO-I.                                          TK-0145 
006560
006570     SET WS-NO-SE-MOVIO TO TRUE
006580
006590     MOVE 2                     TO WS-PD-MODO
006600     MOVE WS-TIPO-IDEAL-PEDIDO  TO WS-PD-TIPO-DESTINO
006610     MOVE WS-HORA-COLOCACION    TO WS-PD-HORA-ACTUAL
006620     MOVE ZEROS                 TO WS-PD-INDICE-SELECCIONADO
006630
006640     CALL WS-PGMDISCS USING WS-TAB-CASILLEROS WS-PARM-DISCS
006650
006660     IF WS-PD-INDICE-SELECCIONADO NOT = ZEROS THEN
006670        MOVE WS-PD-INDICE-SELECCIONADO TO WS-INDICE-CANDIDATO
006680        PERFORM 4250-RANGO-DE-TIPO-I THRU 4250-RANGO-DE-TIPO-F
006690        PERFORM 4300-BUSCAR-LIBRE-I  THRU 4300-BUSCAR-LIBRE-F
006700        IF WS-INDICE-LIBRE NOT = ZEROS THEN
006710           PERFORM 4650-EJECUTAR-MUDANZA-I
006720              THRU 4650-EJECUTAR-MUDANZA-F
006730           SET WS-SE-MOVIO TO TRUE
006740        END-IF
006750     END-IF.
006760
006770 4600-MOVER-CASILLERO-F. EXIT.
006780
006790*----  REALIZA LA MUDANZA: CONSERVA SLOT-PLACED-AT ORIGINAL ------
006800*----  (LA FRESCURA NO SE REINICIA CON LA MUDANZA) ---------------
006810 4650-EJECUTAR-MUDANZA-I.                                         TK-0145 
006820
006830     MOVE SLOT-ORDER-ID (WS-INDICE-CANDIDATO) TO WS-ORDEN-EVENTO
006840
006850     MOVE SLOT-ORDER-ID (WS-INDICE-CANDIDATO)
006860                              TO SLOT-ORDER-ID (WS-INDICE-LIBRE)
006870     MOVE SLOT-ORDER-TEMP (WS-INDICE-CANDIDATO)
006880                              TO SLOT-ORDER-TEMP (WS-INDICE-LIBRE)
006890     MOVE SLOT-ORDER-FRESH-SECS (WS-INDICE-CANDIDATO)
006900                       TO SLOT-ORDER-FRESH-SECS (WS-INDICE-LIBRE)
006910     MOVE SLOT-PLACED-AT (WS-INDICE-CANDIDATO)
006920                              TO SLOT-PLACED-AT (WS-INDICE-LIBRE)
006930     MOVE 'Y' TO SLOT-IN-USE (WS-INDICE-LIBRE)
006940
006950     MOVE SPACES TO SLOT-ORDER-ID (WS-INDICE-CANDIDATO)
006960                    SLOT-ORDER-TEMP (WS-INDICE-CANDIDATO)
006970     MOVE ZEROS  TO SLOT-ORDER-FRESH-SECS (WS-INDICE-CANDIDATO)
006980                    SLOT-PLACED-AT (WS-INDICE-CANDIDATO)
006990     MOVE 'N'    TO SLOT-IN-USE (WS-INDICE-CANDIDATO)
007000
007010     MOVE WS-TIPO-IDEAL-PEDIDO TO WS-TIPO-EVENTO
007020     MOVE 1                    TO WS-DELTA-OCUPACION
007030     PERFORM 4260-AJUSTAR-OCUPACION-I
007040        THRU 4260-AJUSTAR-OCUPACION-F
007050
007060     MOVE WS-HORA-COLOCACION   TO WS-HORA-EVENTO
007070     MOVE 'MOVE   '            TO WS-TIPO-ACCION-EVENTO
007080     PERFORM 4900-ASENTAR-ACCION-I THRU 4900-ASENTAR-ACCION-F.
007090
007100 4650-EJECUTAR-MUDANZA-F. EXIT.
007110
007120*----  LIBERA UN CASILLERO OCUPADO (COMUN A DISCARD Y PICKUP); ---
007130*----  NO ASIENTA LA ACCION - ESO LO HACE EL QUE LO INVOCA -------
007140 4750-LIBERAR-CASILLERO-I.                                        TK-0344 
007150
007160     MOVE SLOT-ORDER-ID (WS-INDICE-CANDIDATO)
007170                                        TO WS-ORDEN-EVENTO
007180     MOVE SLOT-STORAGE-TYPE (WS-INDICE-CANDIDATO)
007190                                        TO WS-TIPO-EVENTO
007200
007210     MOVE SPACES TO SLOT-ORDER-ID (WS-INDICE-CANDIDATO)
007220                    SLOT-ORDER-TEMP (WS-INDICE-CANDIDATO)
007230     MOVE ZEROS  TO SLOT-ORDER-FRESH-SECS (WS-INDICE-CANDIDATO)
007240                    SLOT-PLACED-AT (WS-INDICE-CANDIDATO)
007250     MOVE 'N'    TO SLOT-IN-USE (WS-INDICE-CANDIDATO)
007260
007270     MOVE -1 TO WS-DELTA-OCUPACION
007280     PERFORM 4260-AJUSTAR-OCUPACION-I
007290        THRU 4260-AJUSTAR-OCUPACION-F.
007300
007310 4750-LIBERAR-CASILLERO-F. EXIT.
007320
007330*----  LIBERA Y ASIENTA UN DISCARD (PASOS 5/8 Y RETIRO VENCIDO) --
007340 4700-DESCARTAR-I.                                                TK-0031 
007350
007360     PERFORM 4750-LIBERAR-CASILLERO-I
007370        THRU 4750-LIBERAR-CASILLERO-F
007380     MOVE 'DISCARD' TO WS-TIPO-ACCION-EVENTO
007390     PERFORM 4900-ASENTAR-ACCION-I THRU 4900-ASENTAR-ACCION-F.
007400
007410 4700-DESCARTAR-F. EXIT.
007420
007430*----  PASO 9 - INSERTA EN WS-INDICE-DESTINO (YA LIBRE) Y --------
007440*----  ASIENTA EL PLACE, CON LAS VALIDACIONES DE TIPO Y CUPO -----
007450 4800-INSERTAR-Y-PLACE-I.                                         TK-0003 
007460
007470     IF SLOT-STORAGE-TYPE (WS-INDICE-DESTINO) = 'HEATER' AND
007480        NOT ORDER-TEMP-HOT THEN
007490        DISPLAY '***PGMCOCAF - ERROR, SOLO HOT VA A HEATER: '
007500                ORDER-ID
007510        SET WS-HAY-ERROR TO TRUE
007520     END-IF
007530     IF SLOT-STORAGE-TYPE (WS-INDICE-DESTINO) = 'COOLER' AND
007540        NOT ORDER-TEMP-COLD THEN
007550        DISPLAY '***PGMCOCAF - ERROR, SOLO COLD VA A COOLER: '
007560                ORDER-ID
007570        SET WS-HAY-ERROR TO TRUE
007580     END-IF
007590     IF SLOT-IN-USE (WS-INDICE-DESTINO) = 'Y' THEN
007600        DISPLAY '***PGMCOCAF - ERROR, CASILLERO YA OCUPADO '
007610                'AL MOMENTO DE COLOCAR: ' ORDER-ID
007620        SET WS-HAY-ERROR TO TRUE
007630     END-IF
007640
007650     IF WS-NO-HAY-ERROR THEN
007660        MOVE ORDER-ID         TO SLOT-ORDER-ID (WS-INDICE-DESTINO)
007670        MOVE ORDER-TEMP
007680                     TO SLOT-ORDER-TEMP (WS-INDICE-DESTINO)
007690        MOVE ORDER-FRESH-SECS
007700                   TO SLOT-ORDER-FRESH-SECS (WS-INDICE-DESTINO)
007710        MOVE WS-HORA-COLOCACION
007720                            TO SLOT-PLACED-AT (WS-INDICE-DESTINO)
007730        MOVE 'Y'              TO SLOT-IN-USE (WS-INDICE-DESTINO)
007740
007750        MOVE SLOT-STORAGE-TYPE (WS-INDICE-DESTINO)
007760                                           TO WS-TIPO-EVENTO
007770        MOVE 1 TO WS-DELTA-OCUPACION
007780        PERFORM 4260-AJUSTAR-OCUPACION-I
007790           THRU 4260-AJUSTAR-OCUPACION-F
007800
007810        MOVE WS-HORA-COLOCACION TO WS-HORA-EVENTO
007820        MOVE ORDER-ID           TO WS-ORDEN-EVENTO
007830        MOVE 'PLACE  '          TO WS-TIPO-ACCION-EVENTO
007840        PERFORM 4900-ASENTAR-ACCION-I THRU 4900-ASENTAR-ACCION-F
007850     END-IF.
007860
007870 4800-INSERTAR-Y-PLACE-F. EXIT.
007880
007890*----  ASIENTA UNA FILA EN EL LIBRO DE ACCIONES Y SUMA AL --------
007900*----  CONTADOR QUE LE CORRESPONDE -------------------------------
007910 4900-ASENTAR-ACCION-I.                                           TK-0003 
007920
007930     ADD 1 TO WS-INDICE-LIBRO
007940     MOVE WS-INDICE-LIBRO           TO ACT-SEQ (WS-INDICE-LIBRO)
007950     MOVE WS-HORA-EVENTO
007960                   TO ACTION-TIMESTAMP (WS-INDICE-LIBRO)
007970     MOVE WS-ORDEN-EVENTO
007980                   TO ACTION-ORDER-ID (WS-INDICE-LIBRO)
007990     MOVE WS-TIPO-ACCION-EVENTO
008000                   TO ACTION-TYPE (WS-INDICE-LIBRO)
008010     MOVE WS-TIPO-EVENTO
008020                   TO ACTION-TARGET (WS-INDICE-LIBRO)
008030
008040     EVALUATE WS-TIPO-ACCION-EVENTO
008050        WHEN 'PLACE  '
008060           ADD 1 TO WS-CONT-PLACE
008070        WHEN 'PICKUP '
008080           ADD 1 TO WS-CONT-PICKUP
008090        WHEN 'MOVE   '
008100           ADD 1 TO WS-CONT-MOVE
008110        WHEN 'DISCARD'
008120           ADD 1 TO WS-CONT-DISCARD
008130     END-EVALUATE.
008140
008150 4900-ASENTAR-ACCION-F. EXIT.
008160
008170*=================================================================
008180*    FLUJO DE RETIRO (PICKUP) - BARRIDO FINAL, UNA VEZ COLOCADOS
008190*    TODOS LOS PEDIDOS.
008200*=================================================================
008210 5000-RETIRAR-I.                                                  TK-0267 
008220
008230     MOVE ZEROS TO WS-INDICE-CANDIDATO
008240     PERFORM 5050-BUSCAR-CASILLERO-PEDIDO-I
008250        THRU 5050-BUSCAR-CASILLERO-PEDIDO-F
008260        VARYING WS-SUBINDICE FROM 1 BY 1
008270        UNTIL WS-SUBINDICE > 24 OR WS-INDICE-CANDIDATO NOT = ZEROS
008280
008290     IF WS-INDICE-CANDIDATO NOT = ZEROS THEN
008300        MOVE 'N' TO SCHED-IN-USE (WS-SUBINDICE-RETIRO)
008310        MOVE SCHED-PICKUP-AT (WS-SUBINDICE-RETIRO)
008320                                                 TO WS-HORA-EVENTO
008330
008340        CALL WS-PGMFRESC USING WS-CASILLERO (WS-INDICE-CANDIDATO)
008350                                WS-HORA-EVENTO
008360                                WS-RESULTADO-FRESCURA
008370
008380        IF WS-RAZON-FRESCURA NOT > ZEROS THEN
008390           PERFORM 4700-DESCARTAR-I THRU 4700-DESCARTAR-F
008400        ELSE
008410           PERFORM 5200-LIBERAR-Y-PICKUP-I
008420              THRU 5200-LIBERAR-Y-PICKUP-F
008430        END-IF
008440     END-IF.
008450
008460 5000-RETIRAR-F. EXIT.
008470
008480 5050-BUSCAR-CASILLERO-PEDIDO-I.                                  TK-0267 
008490
008500     IF SLOT-IN-USE (WS-SUBINDICE) = 'Y' AND
008510        SLOT-ORDER-ID (WS-SUBINDICE) =
008520                        SCHED-ORDER-ID (WS-SUBINDICE-RETIRO) THEN
008530        MOVE WS-SUBINDICE TO WS-INDICE-CANDIDATO
008540     END-IF.
008550
008560 5050-BUSCAR-CASILLERO-PEDIDO-F. EXIT.
008570
008580*----  LIBERA Y ASIENTA UN PICKUP (PEDIDO TODAVIA FRESCO) --------
008590 5200-LIBERAR-Y-PICKUP-I.                                         TK-0267 
008600
008610     PERFORM 4750-LIBERAR-CASILLERO-I
008620        THRU 4750-LIBERAR-CASILLERO-F
008630     MOVE 'PICKUP ' TO WS-TIPO-ACCION-EVENTO
008640     PERFORM 4900-ASENTAR-ACCION-I THRU 4900-ASENTAR-ACCION-F.
008650
008660 5200-LIBERAR-Y-PICKUP-F. EXIT.
008670
008680*----  ORDENA LA PROGRAMACION POR HORA DE RETIRO Y BARRE TODAS ---
008690*----  LAS ENTRADAS VIGENTES, LLAMANDO 5000 PARA CADA UNA --------
008700 6000-BARRIDO-RETIROS-I.                                          TK-0267 
008710
008720     IF WS-TOTAL-PEDIDOS NOT = ZEROS THEN
008730        PERFORM 6050-ORDENAR-PROGRAMA-I
008740           THRU 6050-ORDENAR-PROGRAMA-F
008750
008760        PERFORM 5000-RETIRAR-I
008770           THRU 5000-RETIRAR-F
008780           VARYING WS-SUBINDICE-RETIRO FROM 1 BY 1
008790           UNTIL WS-SUBINDICE-RETIRO > WS-TOTAL-PEDIDOS
008800     END-IF.
008810
008820 6000-BARRIDO-RETIROS-F. EXIT.
008830
008840*----  IDIOMA DE SORT DE TABLA (VER TAMBIEN 7000) - ORDENA LA ----
008850*----  PROGRAMACION DE RETIROS ASCENDENTE POR HORA DE RETIRO -----
008860 6050-ORDENAR-PROGRAMA-I.                                         TK-0267 
008870
008880     SORT WS-PROGRAMA ASCENDING
008890     KEY SCHED-PICKUP-AT OF WS-TAB-PROGRAMA.
008900
008910 6050-ORDENAR-PROGRAMA-F. EXIT.
008920
008930*----  ORDENA EL LIBRO DE ACCIONES ASCENDENTE POR HORA DE -------
008940*----  EVENTO, CON ACT-SEQ COMO SEGUNDA LLAVE PARA QUE EL --------
008950*----  ORDENAMIENTO SEA ESTABLE EN CASO DE EMPATE DE HORA --------
008960 7000-ORDENAR-LIBRO-I.                                            TK-0504 
008970
008980     IF WS-INDICE-LIBRO NOT = ZEROS THEN
008990        SORT WS-LIBRO ASCENDING
009000        KEY ACTION-TIMESTAMP OF WS-TAB-LIBRO
009010            ACT-SEQ          OF WS-TAB-LIBRO
009020     END-IF.
009030
009040 7000-ORDENAR-LIBRO-F. EXIT.
009050
009060*----  ESCRIBE ACTIONS-OUT, UN RENGLON POR FILA DEL LIBRO --------
009070 7500-ESCRIBIR-LIBRO-I.                                           TK-0003 
009080
009090     OPEN OUTPUT ACCIONES
009100     IF NOT FS-ACCSAL-OK THEN
009110        DISPLAY '***PGMCOCAF - ERROR EN OPEN ACCIONES = '
009120                FS-ACCSAL
009130        MOVE 9999 TO RETURN-CODE
009140     ELSE
009150        PERFORM 7550-ESCRIBIR-UN-RENGLON-I
009160           THRU 7550-ESCRIBIR-UN-RENGLON-F
009170           VARYING WS-INDICE-RENGLON FROM 1 BY 1
009180           UNTIL WS-INDICE-RENGLON > WS-INDICE-LIBRO
009190        CLOSE ACCIONES
009200     END-IF.
009210
009220 7500-ESCRIBIR-LIBRO-F. EXIT.
009230
009240 7550-ESCRIBIR-UN-RENGLON-I.                                      TK-0003 
009250
009260     MOVE ACTION-TIMESTAMP (WS-INDICE-RENGLON) TO WS-TXT-HORA
009270     MOVE SPACES TO FD-REG-ACCION
009280
009290     STRING WS-TXT-HORA                         DELIMITED BY SIZE
009300            ','                                 DELIMITED BY SIZE
009310            ACTION-ORDER-ID (WS-INDICE-RENGLON)  DELIMITED BY SIZE
009320            ','                                 DELIMITED BY SIZE
009330            ACTION-TYPE (WS-INDICE-RENGLON)      DELIMITED BY SIZE
009340            ','                                 DELIMITED BY SIZE
009350            ACTION-TARGET (WS-INDICE-RENGLON)    DELIMITED BY SIZE
009360            INTO FD-REG-ACCION
009370
009380     WRITE FD-REG-ACCION.
009390
009400 7550-ESCRIBIR-UN-RENGLON-F. EXIT.
009410
009420*----  CUERPO FINAL - REPORTE DE CONTEOS Y OCUPACION, CIERRA -----
009430*----  ORDERS-IN (ACCIONES YA SE CERRO EN 7500) ------------------
009440 9999-FINAL-I.                                                    TK-0844 
009450
009460     DISPLAY '*****************************************'.
009470     DISPLAY '*   PGMCOCAF - REPORTE FINAL DE CORRIDA  *'.
009480     DISPLAY '*****************************************'.
009490     DISPLAY '   PEDIDOS LEIDOS ............ : '
009500             WS-TOTAL-PEDIDOS.
009510     DISPLAY '   ACCIONES PLACE ............ : ' WS-CONT-PLACE.
009520     DISPLAY '   ACCIONES PICKUP ........... : ' WS-CONT-PICKUP.
009530     DISPLAY '   ACCIONES MOVE ............. : ' WS-CONT-MOVE.
009540     DISPLAY '   ACCIONES DISCARD .......... : ' WS-CONT-DISCARD.
009550     DISPLAY '   OCUPACION FINAL HEATER ..... : '
009560             WS-OCUP-HEATER ' / ' WS-CAP-HEATER.
009570     DISPLAY '   OCUPACION FINAL COOLER ..... : '
009580             WS-OCUP-COOLER ' / ' WS-CAP-COOLER.
009590     DISPLAY '   OCUPACION FINAL SHELF ...... : '
009600             WS-OCUP-SHELF  ' / ' WS-CAP-SHELF.
009610
009620     CLOSE ORDERS-IN.
009630
009640 9999-FINAL-F. EXIT.
