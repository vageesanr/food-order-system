000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMDISCS.
000120 AUTHOR. R. HARO VELASQUEZ.
000130 INSTALLATION. CAFETERIA CENTRAL - DEPTO DESARROLLO.
000140 DATE-WRITTEN. 11/11/85.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000170******************************************************************
000180*          PGMDISCS - SELECCION DE DESCARTE Y MUDANZA            *
000190*                                                                *
000200*    RECIBE POR LINKAGE LA TABLA COMPLETA DE CASILLEROS (24      *
000210*    ENTRADAS, VER CP-SLOT Y WS-CASILLEROS DE PGMCOCAF) Y UN     *
000220*    MODO DE OPERACION.  DEVUELVE EL SUBINDICE (1-24) DEL        *
000230*    CASILLERO SELECCIONADO, O CERO SI NO HAY CANDIDATO.         *
000240*    NO MODIFICA LA TABLA - SOLO SELECCIONA, QUIEN LA LLAMA      *
000250*    (PGMCOCAF) ES QUIEN LIBERA/OCUPA CASILLEROS.                *
000260*                                                                *
000270*    MODO 1 = PEOR CASILLERO DEL SHELF (PARA DESCARTAR).         *
000280*    MODO 2 = MEJOR CANDIDATO DEL SHELF A MUDAR HACIA            *
000290*             LK-TIPO-DESTINO (SOLO LOS QUE TIENEN ESE TIPO      *
000300*             COMO SU ALMACENAMIENTO IDEAL).                     *
000310*                                                                *
000320*    BITACORA DE CAMBIOS                                        *
000330*    --------------------                                       *
000340*    11/11/85  RHV  TK-0002  ALTA INICIAL - MODO 1 UNICAMENTE.   *
000350*    04/02/88  RHV  TK-0145  SE AGREGA MODO 2 (MUDANZA) PARA     *
000360*                            SOPORTAR EL PASO 7 DE COLOCACION.   *
000370*    09/09/91  MGZ  TK-0344  SE LLAMA A PGMFRESC EN VEZ DE       *
000380*                            RECALCULAR LA FORMULA AQUI MISMO;   *
000390*                            EVITA DIVERGENCIA ENTRE LOS DOS     *
000400*                            PROGRAMAS.                          *
000410*    07/14/94  MGZ  TK-0503  PRIMER EMPATE GANA - SE ACLARA EN   *
000420*                            COMENTARIO DE 3000 Y 3500 QUE NO    *
000430*                            SE USA <= SINO < ESTRICTO.          *
000440*    01/09/99  RHV  TK-0711  REVISION Y2K - SIN CAMPOS DE FECHA  *
000450*                            DE CALENDARIO EN ESTE PROGRAMA,     *
000460*                            SIN IMPACTO, CONSTANCIA POR         *
000470*                            AUDITORIA.                          *
000480******************************************************************
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600 WORKING-STORAGE SECTION.
000610*=======================*
000620 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000630
000640 77  WS-PGMFRESC        PIC X(08) VALUE 'PGMFRESC'.
000650
000660*    AREA DE COMUNICACION CON PGMFRESC PARA EL CASILLERO QUE SE
000670*    ESTA EVALUANDO EN EL RENGLON ACTUAL DEL BARRIDO.
000680 01  WS-RESULTADO-FRESCURA.
000690     03  WS-RAZON-ACTUAL     PIC S9(1)V9(4) COMP-3 VALUE ZEROS.
000700     03  WS-RESTANTE-ACTUAL  PIC S9(9)      COMP-3 VALUE ZEROS.
000710     03  WS-DESCOMPUESTO-ACTUAL PIC X(01)          VALUE 'N'.
000720
000730*    VISTA NUMERICA DE LA RAZON ACTUAL PARA COMPARAR CONTRA LA
000740*    MEJOR RAZON VISTA HASTA EL MOMENTO DEL BARRIDO.
000750 01  WS-COMPARADOR REDEFINES WS-RESULTADO-FRESCURA.
000760     03  WS-COMP-RAZON       PIC S9(1)V9(4) COMP-3.
000770     03  FILLER              PIC X(06).
000780
000790*    INDICES Y MARCAS DE TRABAJO DEL BARRIDO - TODOS COMP.
000800 01  WS-BARRIDO.
000810     03  WS-SUBINDICE        PIC S9(4) COMP VALUE ZEROS.
000820     03  WS-MEJOR-SUBINDICE  PIC S9(4) COMP VALUE ZEROS.
000830     03  WS-MEJOR-RAZON      PIC S9(1)V9(4) COMP-3 VALUE 9.9999.
000840     03  WS-HAY-CANDIDATO    PIC X(01)       VALUE 'N'.
000850         88  HAY-CANDIDATO            VALUE 'Y'.
000860         88  NO-HAY-CANDIDATO         VALUE 'N'.
000870
000880*    VISTA DE DEPURACION DEL MEJOR SUBINDICE ENCONTRADO - SOLO
000890*    SE USA CON UPSI-0 ENCENDIDO (VER 9000-TRAZA).
000900 01  WS-MEJOR-SUBINDICE-DG REDEFINES WS-MEJOR-SUBINDICE.
000910     03  WS-MEJOR-SUB-ALTO   PIC S9(2) COMP.
000920     03  WS-MEJOR-SUB-BAJO   PIC 9(2)  COMP.
000930
000940*    MARCA SI EL PEDIDO DEL CASILLERO WS-SUBINDICE TIENE A
000950*    LK-TIPO-DESTINO COMO SU ALMACENAMIENTO IDEAL (VER 3700).
000960 01  WS-TIPO-IDEAL.
000970     03  WS-TIPO-COINCIDE    PIC X(01)       VALUE 'N'.
000980         88  TIPO-COINCIDE            VALUE 'Y'.
000990         88  TIPO-NO-COINCIDE         VALUE 'N'.
001000
001010 77  FILLER          PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001020*-----------------------------------------------------------------
001030 LINKAGE SECTION.
001040*================*
001050*    COPY CP-SLOT (24 VECES).  COPY EMBEBIDO - MISMA TABLA QUE
001060*    WS-CASILLEROS DE PGMCOCAF, PASADA POR REFERENCIA COMPLETA.
001070 01  LK-TABLA-CASILLEROS.
001080     03  LK-CASILLERO            OCCURS 24 TIMES
001090                                  INDEXED BY LK-IX-CASILLERO.
001100         05  LK-SLOT-ORDER-ID        PIC X(10).
001110         05  LK-SLOT-ORDER-TEMP      PIC X(04).
001120         05  LK-SLOT-ORDER-FRESH-SECS PIC S9(9)  COMP-3.
001130         05  LK-SLOT-STORAGE-TYPE    PIC X(06).
001140         05  LK-SLOT-PLACED-AT       PIC S9(18) COMP-3.
001150         05  LK-SLOT-IN-USE          PIC X(01).
001160         05  FILLER                  PIC X(05).
001170
001180*    VISTA CRUDA DE LA TABLA COMPLETA - SOLO PARA LA TRAZA DE
001190*    DEPURACION DE 9000-TRAZA CUANDO UPSI-0 ESTA ENCENDIDO.
001200 01  LK-TABLA-CRUDA REDEFINES LK-TABLA-CASILLEROS.
001210     03  LK-CRUDO-BYTE OCCURS 984 TIMES PIC X(01).
001220
001230 01  LK-PARAMETROS.
001240     03  LK-MODO                 PIC S9(1)  COMP.
001250         88  MODO-PEOR-CASILLERO          VALUE 1.
001260         88  MODO-MOVER-CANDIDATO         VALUE 2.
001270     03  LK-TIPO-DESTINO         PIC X(06).
001280     03  LK-HORA-ACTUAL          PIC S9(18) COMP-3.
001290     03  LK-INDICE-SELECCIONADO  PIC S9(4)  COMP.
001300*-----------------------------------------------------------------
001310 PROCEDURE DIVISION USING LK-TABLA-CASILLEROS LK-PARAMETROS.
001320
001330 MAIN-PROGRAM-I.
001340
001350     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001360
001370     IF MODO-PEOR-CASILLERO THEN
001380        PERFORM 3000-PEOR-CASILLERO-I THRU 3000-PEOR-CASILLERO-F
001390     ELSE
001400        PERFORM 3500-MOVER-CANDIDATO-I THRU 3500-MOVER-CANDIDATO-F
001410     END-IF
001420
001430     PERFORM 9000-TRAZA-I THRU 9000-TRAZA-F
001440     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
001450
001460 MAIN-PROGRAM-F. GOBACK.
001470
001480*----  CUERPO INICIO - LIMPIA MARCAS DEL BARRIDO -----------------
001490 1000-INICIO-I.                                                   TK-0002 
001500
001510     MOVE ZEROS    TO WS-SUBINDICE WS-MEJOR-SUBINDICE
001520     MOVE 9.9999   TO WS-MEJOR-RAZON
001530     SET NO-HAY-CANDIDATO TO TRUE
001540     MOVE ZEROS    TO LK-INDICE-SELECCIONADO.
001550
001560 1000-INICIO-F. EXIT.
001570
001580*----  MODO 1 - PEOR CASILLERO DEL SHELF (DESCARTE) --------------
001590*    PRIMER EMPATE GANA: SOLO SE REEMPLAZA LA MEJOR MARCA CUANDO
001600*    LA RAZON ACTUAL ES ESTRICTAMENTE MENOR (< , NO <=).
001610 3000-PEOR-CASILLERO-I.                                           TK-0002 
001620
001630     PERFORM 3100-EVALUAR-UNO-I
001640        THRU 3100-EVALUAR-UNO-F
001650        VARYING WS-SUBINDICE FROM 1 BY 1
001660        UNTIL WS-SUBINDICE > 24.
001670
001680 3000-PEOR-CASILLERO-F. EXIT.
001690
001700 3100-EVALUAR-UNO-I.                                              TK-0002 
001710
001720     IF LK-SLOT-IN-USE (WS-SUBINDICE) = 'Y' AND
001730        LK-SLOT-STORAGE-TYPE (WS-SUBINDICE) = 'SHELF ' THEN
001740        PERFORM 3200-LLAMAR-FRESCURA-I THRU 3200-LLAMAR-FRESCURA-F
001750        IF NO-HAY-CANDIDATO OR
001760           WS-RAZON-ACTUAL < WS-MEJOR-RAZON THEN
001770           MOVE WS-RAZON-ACTUAL TO WS-MEJOR-RAZON
001780           MOVE WS-SUBINDICE    TO WS-MEJOR-SUBINDICE
001790           SET HAY-CANDIDATO    TO TRUE
001800        END-IF
001810     END-IF.
001820
001830 3100-EVALUAR-UNO-F. EXIT.
001840
001850*----  MODO 2 - MEJOR CANDIDATO A MUDAR HACIA LK-TIPO-DESTINO ----
001860*    SOLO CONSIDERA CASILLEROS DEL SHELF CUYO PEDIDO TIENE A
001870*    LK-TIPO-DESTINO COMO SU ALMACENAMIENTO IDEAL.  MISMA REGLA
001880*    DE PRIMER EMPATE GANA QUE EN 3000.
001890 3500-MOVER-CANDIDATO-I.                                          TK-0145 
001900
001910     PERFORM 3600-EVALUAR-MUDANZA-I
001920        THRU 3600-EVALUAR-MUDANZA-F
001930        VARYING WS-SUBINDICE FROM 1 BY 1
001940        UNTIL WS-SUBINDICE > 24.
001950
001960 3500-MOVER-CANDIDATO-F. EXIT.
001970
001980 3600-EVALUAR-MUDANZA-I.                                          TK-0145 
001990
002000     IF LK-SLOT-IN-USE (WS-SUBINDICE) = 'Y' AND
002010        LK-SLOT-STORAGE-TYPE (WS-SUBINDICE) = 'SHELF ' THEN
002020        PERFORM 3700-TIPO-IDEAL-COINCIDE-I
002030           THRU 3700-TIPO-IDEAL-COINCIDE-F
002040        IF TIPO-COINCIDE THEN
002050           PERFORM 3200-LLAMAR-FRESCURA-I
002060              THRU 3200-LLAMAR-FRESCURA-F
002070           IF NO-HAY-CANDIDATO OR
002080              WS-RAZON-ACTUAL < WS-MEJOR-RAZON THEN
002090              MOVE WS-RAZON-ACTUAL TO WS-MEJOR-RAZON
002100              MOVE WS-SUBINDICE    TO WS-MEJOR-SUBINDICE
002110              SET HAY-CANDIDATO    TO TRUE
002120           END-IF
002130        END-IF
002140     END-IF.
002150
002160 3600-EVALUAR-MUDANZA-F. EXIT.
002170
002180*----  COMPARA LA TEMPERATURA IDEAL DEL PEDIDO DEL CASILLERO -----
002190*----  WS-SUBINDICE CONTRA LK-TIPO-DESTINO (HOT-HEATER, ---------
002200*----  COLD-COOLER, ROOM-SHELF) ----------------------------------
002210 3700-TIPO-IDEAL-COINCIDE-I.                                      TK-0145 
002220
002230     SET TIPO-NO-COINCIDE TO TRUE
002240
002250     IF LK-SLOT-ORDER-TEMP (WS-SUBINDICE) = 'HOT '  AND
002260        LK-TIPO-DESTINO = 'HEATER' THEN
002270        SET TIPO-COINCIDE TO TRUE
002280     END-IF
002290     IF LK-SLOT-ORDER-TEMP (WS-SUBINDICE) = 'COLD'  AND
002300        LK-TIPO-DESTINO = 'COOLER' THEN
002310        SET TIPO-COINCIDE TO TRUE
002320     END-IF
002330     IF LK-SLOT-ORDER-TEMP (WS-SUBINDICE) = 'ROOM'  AND
002340        LK-TIPO-DESTINO = 'SHELF ' THEN
002350        SET TIPO-COINCIDE TO TRUE
002360     END-IF.
002370
002380 3700-TIPO-IDEAL-COINCIDE-F. EXIT.
002390
002400*----  LLAMADA A PGMFRESC PARA EL CASILLERO WS-SUBINDICE ---------
002410 3200-LLAMAR-FRESCURA-I.                                          TK-0344 
002420
002430     CALL WS-PGMFRESC USING LK-CASILLERO (WS-SUBINDICE)
002440                             LK-HORA-ACTUAL
002450                             WS-RESULTADO-FRESCURA.
002460
002470 3200-LLAMAR-FRESCURA-F. EXIT.
002480
002490*----  TRAZA DE DEPURACION - VUELCA LOS PRIMEROS 41 BYTES DE LA --
002500*----  TABLA (EL CASILLERO 1) CUANDO UPSI-0 ESTA ENCENDIDO -------
002510 9000-TRAZA-I.                                                    TK-0344 
002520
002530     IF UPSI-0 THEN
002540        DISPLAY '***PGMDISCS TRAZA - MEJOR SUBINDICE: '
002550                WS-MEJOR-SUB-ALTO '/' WS-MEJOR-SUB-BAJO
002560        PERFORM 9100-TRAZA-CRUDA-I
002570           THRU 9100-TRAZA-CRUDA-F
002580           VARYING WS-SUBINDICE FROM 1 BY 1
002590           UNTIL WS-SUBINDICE > 41
002600     END-IF.
002610
002620 9000-TRAZA-F. EXIT.
002630
002640 9100-TRAZA-CRUDA-I.                                              TK-0344 
002650
002660     DISPLAY '   BYTE ' WS-SUBINDICE ': '
002670             LK-CRUDO-BYTE (WS-SUBINDICE).
002680
002690 9100-TRAZA-CRUDA-F. EXIT.
002700
002710*----  CUERPO FINAL - ENTREGA EL SUBINDICE SELECCIONADO ----------
002720 9999-FINAL-I.                                                    TK-0002 
002730
002740     IF HAY-CANDIDATO THEN
002750        MOVE WS-MEJOR-SUBINDICE TO LK-INDICE-SELECCIONADO
002760     ELSE
002770        MOVE ZEROS              TO LK-INDICE-SELECCIONADO
002780     END-IF.
002790
002800 9999-FINAL-F. EXIT.
